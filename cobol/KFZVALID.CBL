000100***************************************************************
000200* KFZVALID - PLAUSIBILITY VALIDATION FOR TARIFICATION REQUESTS *
000300*                                                             *
000400* CALLED ONCE PER REQUEST BY KFZTARF PARAGRAPH 3000-VALIDATE- *
000500* REQUEST.  EVERY RULE BELOW IS EVALUATED REGARDLESS OF       *
000600* WHETHER AN EARLIER RULE FAILED - THE CALLER NEEDS ALL OF    *
000700* THE VIOLATIONS ON ONE REQUEST, NOT JUST THE FIRST ONE.      *
000800***************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    KFZVALID.
001200 AUTHOR.        G KELLER.
001300 INSTALLATION.  VERSICHERUNG DV-ABTEILUNG BATCHBETRIEB.
001400 DATE-WRITTEN.  05/15/95.
001500 DATE-COMPILED.
001600 SECURITY.      NON-CONFIDENTIAL.
001700*
001800***************************************************************
001900*                    CHANGE LOG                               *
002000***************************************************************
002100* 1995-05-15  GDK  ORIGINAL PROGRAM - SPLIT OUT OF KFZTARF     *
002200*                  PER REQ 4790 SO RULES 1-7 LIVE IN ONE PLACE *
002300* 1995-05-15  GDK  RULES 1-4 (HAFTPFLICHT) AND 5-7 (KASKO,     *
002400*                  CONDITIONAL ON KASKO-FLAG) CODED PER THE    *
002500*                  UNDERWRITING PLAUSIBILITY SPEC              *
002600* 1996-06-05  DPS  REQ 5502 - NO CHANGE HERE, RABATT-OUT WORK  *
002700*                  STAYS IN KFZTARF                            *
002800* 1997-01-22  KDM  WIDENED WS-ERROR-TEXT TO MATCH KFZERR X(70) *
002900* 1998-08-11  KDM  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE  *
003000* 2003-02-18  TPW  REQ 6120 - RULE 4/7 LIMIT RAISED TO 99      *
003100*                  (WAS 90) TO MATCH WIDENED RABATT FIELDS     *
003200* 2009-04-02  MSK  REQ 7215 - CORRECTED RULE 1 WORDING TO      *
003300*                  MATCH THE GERMAN TEXT IN THE UW HANDBOOK    *
003310* 2011-03-09  MSK  REQ 7402 - CONFIRMED WITH UW THAT RULES 5-7  *
003320*                  ONLY FIRE WHEN KASKO-FLAG IS 'Y' - A KASKO-  *
003330*                  ABSENT REQUEST IS NOT PENALIZED FOR A BLANK  *
003340*                  KASKO-PRAEMIE/KASKO-RABATT                  *
003350* 2013-11-14  TPW  REQ 7688 - VERIFIED LINKAGE ITEM WIDTHS      *
003360*                  STILL MATCH KFZTREQ/KFZTERL AFTER THE REQ    *
003370*                  5980/6120 COPYBOOK CHANGES - NO CODE CHANGE  *
003375* 2016-11-02  DPS  REQ 7960 - ADDED PARA-NAME/DISPLAY ENTRY     *
003376*                  TRACE TO EVERY PARAGRAPH SO A JOB-LOG READER *
003377*                  CAN TELL WHICH RULE WAS RUNNING AT ABEND -   *
003378*                  MATCHES THE HEALTH-PLAN COSTING PROGRAM'S    *
003379*                  TRACE HABIT                                  *
003380* 2016-11-02  DPS  REQ 7960 - 1900-ADD-ERROR NOW GUARDS AGAINST *
003381*                  WS-RULE-COUNT > 7 BEFORE SUBSCRIPTING THE    *
003382*                  MESSAGE/ERROR TABLES                          *
003383* 2019-05-20  TPW  REQ 8210 - RULE 4 MESSAGE LITERAL SHIFTED ONE *
003384*                  COLUMN LEFT - THE UMLAUT/ESZETT COUNTED AS    *
003385*                  TWO BYTES EACH ON THIS COMPILER PUSHED THE    *
003386*                  CLOSING PERIOD PAST COLUMN 72.  WORDING LEFT  *
003387*                  EXACTLY AS THE UW HANDBOOK STATES IT          *
003400***************************************************************
003500*
003550*    NO FILES OF ITS OWN - ENVIRONMENT DIVISION EXISTS ONLY FOR *
003560*    SPECIAL-NAMES, SINCE THIS SHOP PUTS IT ON EVERY PROGRAM.   *
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004550*    WS-RULE-COUNT DOUBLES AS BOTH THE RULE NUMBER JUST TESTED  *
004560*    AND THE SUBSCRIPT INTO WS-RULE-MESSAGE-ENTRY WHEN A RULE   *
004570*    FAILS - SET AT THE TOP OF EACH 1100-1700 PARAGRAPH.        *
004600 77  WS-RULE-COUNT              PIC 9(2) COMP.
004610*    PARA-NAME IS MOVED-INTO AT THE TOP OF EVERY PARAGRAPH SO   *
004620*    AN ABEND DUMP SHOWS WHICH RULE WAS EXECUTING (SAME TRACE   *
004630*    HABIT AS CALCCOST) - THE DISPLAY ON THE SAME LINE GOES TO  *
004640*    THE JOB LOG WHEN THIS PROGRAM RUNS WITH TRACE UPSI SET.    *
004650 77  PARA-NAME                  PIC X(30).
004700*
004800***************************************************************
004900* PLAUSIBILITY ERROR MESSAGE LITERALS, IN RULE-EVALUATION      *
005000* ORDER.  THIS TABLE EXISTS SO A NEW RULE CAN BE ADDED BY      *
005100* ADDING ONE ENTRY AND ONE IF-TEST, NOT BY RENUMBERING.        *
005200***************************************************************
005210*    ONE X(70) LITERAL PER RULE, IN THE SAME ORDER AS THE 1100- *
005220*    1700 PARAGRAPHS BELOW - RULE N'S MESSAGE LIVES AT ENTRY N. *
005300 01  WS-RULE-MESSAGES.
005400     05  FILLER PIC X(70) VALUE
005500         'Haftpflicht ist Pflichtfeld'.
005600     05  FILLER PIC X(70) VALUE
005700         'Prämie für die Haftpflicht muss positiv sein'.
005800     05  FILLER PIC X(70) VALUE
005900         'Rabatt für die Haftpflicht darf nicht negativ sein'.
006000     05  FILLER PIC X(70) VALUE
006100        'Rabatt für die Haftpflicht darf nicht größer 99 sein'.
006200     05  FILLER PIC X(70) VALUE
006300         'Prämie für die Kasko muss positiv sein'.
006400     05  FILLER PIC X(70) VALUE
006500         'Rabatt für die Kasko darf nicht negativ sein'.
006600     05  FILLER PIC X(70) VALUE
006700         'Rabatt für die Kasko darf nicht größer 99 sein'.
006800 01  WS-RULE-MESSAGE-TABLE REDEFINES WS-RULE-MESSAGES.
006900     05  WS-RULE-MESSAGE-ENTRY OCCURS 7 TIMES PIC X(70).
007000*
007100 LINKAGE SECTION.
007200 COPY KFZTREQ.
007210*    REQUEST-DUMP IS NOT REFERENCED BY NAME BELOW - IT EXISTS   *
007220*    ONLY SO A STORAGE DUMP CAN BE READ AS ONE CONTIGUOUS       *
007230*    FIELD WHEN THIS PROGRAM ABENDS (SAME HABIT AS CALCCOST).   *
007300 01  REQUEST-DUMP REDEFINES KFZ-REQUEST-RECORD PIC X(33).
007400*
007410*    ERROR-COUNT AND ERROR-TABLE ARE THE CALLER'S OWN WS-       *
007420*    ERROR-COUNT/WS-ERROR-TABLE, PASSED IN BY REFERENCE - THIS  *
007430*    PROGRAM BUILDS THE ANSWER DIRECTLY IN THE CALLER'S STORAGE.*
007500 01  ERROR-COUNT                PIC 9(2)  COMP.
007600 01  ERROR-TABLE.
007700     05  ERROR-ENTRY OCCURS 7 TIMES.
007800         10  ERROR-TEXT         PIC X(70).
007900 01  ERROR-TABLE-FLAT REDEFINES ERROR-TABLE PIC X(490).
007910*    FLAT FORM NOT USED IN THIS PROGRAM - CARRIED FOR SYMMETRY  *
007920*    WITH THE WORKING-STORAGE COPY OF THE SAME TABLE IN KFZTARF.*
008000*
008100 PROCEDURE DIVISION USING KFZ-REQUEST-RECORD,
008200                           ERROR-COUNT,
008300                           ERROR-TABLE.
008400*
008410***************************************************************
008420* ENTRY POINT.  EVERY RULE PARAGRAPH RUNS REGARDLESS OF WHAT   *
008430* CAME BEFORE IT - NONE OF THEM GO TO 1900-ADD-ERROR AND STOP; *
008440* THE CALLER NEEDS EVERY VIOLATION ON THE REQUEST, NOT JUST    *
008450* THE FIRST ONE FOUND (UNDERWRITING PLAUSIBILITY SPEC).        *
008460***************************************************************
008500 0000-VALIDATE-ALL-RULES.
008510     DISPLAY '0000-VALIDATE-ALL-RULES'.
008520     MOVE '0000-VALIDATE-ALL-RULES' TO PARA-NAME.
008600     MOVE ZERO TO ERROR-COUNT.
008700*
008750*    RULES 1-4 ALWAYS RUN - HAFTPFLICHT IS MANDATORY ON EVERY  *
008760*    REQUEST REGARDLESS OF WHETHER KASKO IS ALSO PRESENT.      *
008800     PERFORM 1100-CHECK-HP-PRESENT      THRU 1100-EXIT.
008900     PERFORM 1200-CHECK-HP-PRAEMIE       THRU 1200-EXIT.
009000     PERFORM 1300-CHECK-HP-RABATT-MIN    THRU 1300-EXIT.
009100     PERFORM 1400-CHECK-HP-RABATT-MAX    THRU 1400-EXIT.
009200*
009250*    RULES 5-7 ONLY APPLY WHEN THE REQUEST ACTUALLY CARRIES A  *
009260*    KASKO COVER - AN ABSENT KASKO IS NOT AN ERROR.            *
009300     IF KFZR-KASKO-VORHANDEN
009400         PERFORM 1500-CHECK-KASKO-PRAEMIE    THRU 1500-EXIT
009500         PERFORM 1600-CHECK-KASKO-RABATT-MIN THRU 1600-EXIT
009600         PERFORM 1700-CHECK-KASKO-RABATT-MAX THRU 1700-EXIT
009700     END-IF.
009800*
009850*    NO SEPARATE CONDITION CODE IS RETURNED - THE CALLER READS *
009860*    ERROR-COUNT DIRECTLY TO DECIDE ACCEPT VS REJECT.           *
009900     GOBACK.
010000*
010100***************************************************************
010200* RULE 1 - HAFTPFLICHT IS THE MANDATORY COVER.  A WELL-FORMED  *
010300* REQUEST RECORD ALWAYS CARRIES IT; THIS RULE CATCHES A        *
010400* RECORD WHERE THE FEED LEFT THE HP-PRAEMIE GROUP BLANK.       *
010500***************************************************************
010600 1100-CHECK-HP-PRESENT.
010610     DISPLAY '1100-CHECK-HP-PRESENT'.
010620     MOVE '1100-CHECK-HP-PRESENT' TO PARA-NAME.
010700     MOVE 1 TO WS-RULE-COUNT.
010800     IF KFZR-HP-DATEN = SPACES OR LOW-VALUES
010900         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
011000     END-IF.
011100 1100-EXIT.
011200     EXIT.
011300*
011310*    RULE 2 - THE GROSS PREMIUM MUST BE A POSITIVE AMOUNT; A   *
011320*    ZERO OR NEGATIVE HP-PRAEMIE MEANS THE FEED SENT BAD DATA. *
011400 1200-CHECK-HP-PRAEMIE.
011410     DISPLAY '1200-CHECK-HP-PRAEMIE'.
011420     MOVE '1200-CHECK-HP-PRAEMIE' TO PARA-NAME.
011500     MOVE 2 TO WS-RULE-COUNT.
011600     IF KFZR-HP-PRAEMIE NOT > ZERO
011700         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
011800     END-IF.
011900 1200-EXIT.
012000     EXIT.
012100*
012110*    RULE 3 - A NEGATIVE DISCOUNT PERCENT HAS NO MEANING; ZERO  *
012120*    (NO DISCOUNT) IS THE LOW END OF THE VALID RANGE.           *
012200 1300-CHECK-HP-RABATT-MIN.
012210     DISPLAY '1300-CHECK-HP-RABATT-MIN'.
012220     MOVE '1300-CHECK-HP-RABATT-MIN' TO PARA-NAME.
012300     MOVE 3 TO WS-RULE-COUNT.
012400     IF KFZR-HP-RABATT < ZERO
012500         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
012600     END-IF.
012700 1300-EXIT.
012800     EXIT.
012900*
012910*    RULE 4 - 99 PERCENT IS THE UNDERWRITING CEILING (REQ 6120)*
012920*    - A DISCOUNT AT OR ABOVE 100 PERCENT WOULD ZERO OR INVERT *
012930*    THE PREMIUM, WHICH THE RATING FORMULA CANNOT REPRESENT.   *
013000 1400-CHECK-HP-RABATT-MAX.
013010     DISPLAY '1400-CHECK-HP-RABATT-MAX'.
013020     MOVE '1400-CHECK-HP-RABATT-MAX' TO PARA-NAME.
013100     MOVE 4 TO WS-RULE-COUNT.
013200     IF KFZR-HP-RABATT > 99
013300         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
013400     END-IF.
013500 1400-EXIT.
013600     EXIT.
013700*
013710*    RULE 5 - SAME POSITIVE-PREMIUM CHECK AS RULE 2, APPLIED    *
013720*    TO THE KASKO COVER (ONLY REACHED WHEN KASKO IS PRESENT).   *
013800 1500-CHECK-KASKO-PRAEMIE.
013810     DISPLAY '1500-CHECK-KASKO-PRAEMIE'.
013820     MOVE '1500-CHECK-KASKO-PRAEMIE' TO PARA-NAME.
013900     MOVE 5 TO WS-RULE-COUNT.
014000     IF KFZR-KASKO-PRAEMIE NOT > ZERO
014100         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
014200     END-IF.
014300 1500-EXIT.
014400     EXIT.
014500*
014510*    RULE 6 - SAME NON-NEGATIVE CHECK AS RULE 3, FOR KASKO.     *
014600 1600-CHECK-KASKO-RABATT-MIN.
014610     DISPLAY '1600-CHECK-KASKO-RABATT-MIN'.
014620     MOVE '1600-CHECK-KASKO-RABATT-MIN' TO PARA-NAME.
014700     MOVE 6 TO WS-RULE-COUNT.
014800     IF KFZR-KASKO-RABATT < ZERO
014900         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
015000     END-IF.
015100 1600-EXIT.
015200     EXIT.
015300*
015310*    RULE 7 - SAME 99 PERCENT CEILING AS RULE 4, FOR KASKO.     *
015400 1700-CHECK-KASKO-RABATT-MAX.
015410     DISPLAY '1700-CHECK-KASKO-RABATT-MAX'.
015420     MOVE '1700-CHECK-KASKO-RABATT-MAX' TO PARA-NAME.
015500     MOVE 7 TO WS-RULE-COUNT.
015600     IF KFZR-KASKO-RABATT > 99
015700         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
015800     END-IF.
015900 1700-EXIT.
016000     EXIT.
016100*
016150*    ALL SEVEN RULE PARAGRAPHS ABOVE FEED THIS ONE COMMON       *
016160*    APPEND ROUTINE - NONE OF THEM TOUCHES ERROR-TABLE DIRECTLY.*
016200***************************************************************
016300* COMMON ERROR-TABLE APPEND - WS-RULE-COUNT WAS SET BY THE     *
016400* CALLING PARAGRAPH TO THE RULE NUMBER THAT JUST FAILED, SO IT *
016500* DOUBLES AS THE SUBSCRIPT INTO WS-RULE-MESSAGE-ENTRY.         *
016600***************************************************************
016700 1900-ADD-ERROR.
016710     DISPLAY '1900-ADD-ERROR'.
016720     MOVE '1900-ADD-ERROR' TO PARA-NAME.
016730*    WS-RULE-COUNT CANNOT LEGITIMATELY EXCEED 7 - ONLY THE SEVEN *
016740*    RULE PARAGRAPHS SET IT, AND EACH SETS IT BEFORE CALLING     *
016750*    HERE.  THE CHECK IS A BELT-AND-BRACES GUARD AGAINST A FUTURE*
016760*    RULE 8 BEING ADDED WITHOUT WIDENING WS-RULE-MESSAGE-ENTRY.  *
016770     IF WS-RULE-COUNT > 7
016780         GO TO 1900-EXIT
016790     END-IF.
016800     ADD 1 TO ERROR-COUNT.
016900     MOVE WS-RULE-MESSAGE-ENTRY(WS-RULE-COUNT)
017000                              TO ERROR-TEXT(ERROR-COUNT).
017100 1900-EXIT.
017200     EXIT.
