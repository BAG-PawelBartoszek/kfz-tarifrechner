000100******************************************************************
000200*                                                                *
000300*   KFZTRES  --  KFZ TARIFICATION RESULT RECORD                  *
000400*                                                                *
000500*   ONE RECORD WRITTEN FOR EVERY REQUEST READ FROM KFZIN,        *
000600*   ACCEPTED OR REJECTED.  ON A REJECT (STATUS = 'ER') THE       *
000700*   MONEY AND RABATT FIELDS ARE FORCED TO ZERO BY THE CALLER.    *
000800*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   --------------------                                        *
001200*   1991-04-11  RFH  ORIGINAL LAYOUT                             *
001300*   1996-06-05  DPS  ADDED HP-RABATT-OUT/KASKO-RABATT-OUT SO     *
001400*                    THE ZIELBEITRAG-RAISED RABATT IS VISIBLE    *
001500*                    ON THE RESULT FEED (REQ 5502)               *
001600*   2001-08-14  TPW  WIDENED GESAMT/NETTOPRAEMIE TO S9(9)V99     *
001700*                    FOR FLEET POLICIES (REQ 5980)               *
001800*                                                                *
001900******************************************************************
002000 01  KFZ-RESULT-RECORD.
002100     05  KFZE-REQUEST-ID             PIC X(8).
002200     05  KFZE-STATUS                 PIC X(2).
002300         88  KFZE-STATUS-OK             VALUE 'OK'.
002400         88  KFZE-STATUS-REJECTED       VALUE 'ER'.
002500     05  KFZE-GESAMTPRAEMIE          PIC S9(9)V99 COMP-3.
002600     05  KFZE-NETTOPRAEMIE           PIC S9(9)V99 COMP-3.
002700     05  KFZE-RABATT-OUT.
002800         10  KFZE-HP-RABATT-OUT      PIC S9(3) COMP-3.
002900         10  KFZE-KASKO-RABATT-OUT   PIC S9(3) COMP-3.
003000     05  FILLER                      PIC X(6).
