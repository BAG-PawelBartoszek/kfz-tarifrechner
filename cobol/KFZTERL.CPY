000100******************************************************************
000200*                                                                *
000300*   KFZTERL  --  KFZ PLAUSIBILITY ERROR RECORD                   *
000400*                                                                *
000500*   ZERO OR MORE RECORDS ARE WRITTEN TO KFZERR FOR EACH REJECTED *
000600*   REQUEST -- ONE PER FAILED PLAUSIBILITY RULE, NUMBERED IN     *
000700*   KFZL-ERROR-SEQ IN RULE-EVALUATION ORDER.                     *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   --------------------                                        *
001100*   1991-04-11  RFH  ORIGINAL LAYOUT                             *
001200*   1997-01-22  KDM  WIDENED ERROR-TEXT TO X(70) TO CARRY THE    *
001300*                    ZIELBEITRAG-UNREACHABLE MESSAGE IN FULL     *
001350*   2003-02-18  TPW  ADDED TRAILING FILLER FOR FUTURE GROWTH     *
001400*                                                                *
001500******************************************************************
001600 01  KFZ-ERROR-RECORD.
001700     05  KFZL-REQUEST-ID             PIC X(8).
001800     05  KFZL-ERROR-SEQ              PIC 9(2).
001900     05  KFZL-ERROR-TEXT             PIC X(70).
001950     05  FILLER                      PIC X(2).
