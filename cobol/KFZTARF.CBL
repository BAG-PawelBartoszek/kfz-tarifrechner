000100***************************************************************
000200* TARIFICATION - MOTOR VEHICLE (KFZ) PREMIUM RATING BATCH     *
000300*                                                             *
000400* READS THE DAILY TARIFICATION REQUEST FEED (KFZIN), RATES    *
000500* THE MANDATORY LIABILITY ("HAFTPFLICHT") COVER AND THE       *
000600* OPTIONAL COMPREHENSIVE ("KASKO") COVER FOR EACH REQUEST,    *
000700* AND WRITES ONE RESULT RECORD (KFZOUT) PER REQUEST.          *
000800*                                                             *
000900* REQUESTS THAT FAIL PLAUSIBILITY ARE REJECTED (STATUS 'ER')  *
001000* AND ONE OR MORE ERROR RECORDS ARE WRITTEN TO KFZERR.  WHEN  *
001100* A ZIELBEITRAG (TARGET PREMIUM) IS REQUESTED, THE RABATT     *
001200* (DISCOUNT) PERCENTAGES ARE RAISED BY KFZZIEL SO THE NET     *
001300* PREMIUM MEETS THE TARGET BEFORE RATING PROCEEDS.            *
001400*                                                             *
001500* A CONTROL-TOTAL REPORT (KFZRPT) IS PRINTED AT END OF RUN.   *
001550*                                                             *
001560* THIS IS THE MAIN DRIVER.  THE TWO SUBPROGRAMS KFZVALID       *
001570* (PLAUSIBILITY) AND KFZZIEL (ZIELBEITRAG ALLOCATION) EACH DO *
001580* ONE JOB APIECE AND ARE CALLED ONCE PER REQUEST; NEITHER ONE *
001590* WRITES TO ANY OF THE FOUR FILES ITSELF - ALL I/O STAYS HERE.*
001600***************************************************************
001700*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    KFZTARF.
002000 AUTHOR.        R HAUSER.
002100 INSTALLATION.  VERSICHERUNG DV-ABTEILUNG BATCHBETRIEB.
002200 DATE-WRITTEN.  04/11/91.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*
002600***************************************************************
002700*                    CHANGE LOG                               *
002800***************************************************************
002900* 1991-04-11  RFH  ORIGINAL PROGRAM - HP/KASKO SEQUENTIAL RATE *
003000* 1991-06-19  RFH  ADDED CONTROL-TOTAL REPORT AT REQUEST OF UW *
003100* 1992-02-03  RFH  FIX: KASKO NOT PRESENT LEFT NETTO GARBAGE   *
003200* 1993-10-27  GDK  REQ 3102 - REJECT ON RABATT > 99            *
003300* 1994-09-02  RFH  REQ 4471 - ADDED ZIELBEITRAG PROCESSING,    *
003400*                  NEW SUBPROGRAM KFZZIEL CALLED FROM 3500     *
003500* 1994-09-30  RFH  REQ 4471 - ZIELBEITRAG UNREACHABLE REJECTS  *
003600*                  REQUEST WITH MINIMUM-BEITRAG MESSAGE        *
003700* 1995-05-15  GDK  MOVED PLAUSIBILITY CHECKS OUT TO NEW        *
003800*                  SUBPROGRAM KFZVALID (REQ 4790)              *
003900* 1996-06-05  DPS  REQ 5502 - RESULT RECORD CARRIES FINAL      *
004000*                  RABATT-OUT AFTER ZIELBEITRAG ALLOCATION     *
004100* 1997-01-22  KDM  WIDENED ERROR-TEXT ON KFZERR TO X(70)       *
004200* 1998-08-11  KDM  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THE  *
004300*                  TARIFICATION FILES, RUN DATE STAMP ONLY ON  *
004400*                  THE PRINTED REPORT HEADER - NO CHANGE       *
004500* 1999-01-19  KDM  Y2K - REPORT HEADER DATE WINDOWED (RFC 41)  *
004600* 2001-08-14  TPW  REQ 5980 - WIDENED GESAMT/NETTOPRAEMIE ON   *
004700*                  RESULT RECORD TO S9(9)V99 FOR FLEET POLICY  *
004800* 2003-02-18  TPW  REQ 6120 - HP/KASKO-RABATT WIDENED TO S9(3) *
004900* 2006-11-30  MSK  REQ 6640 - MINOR: DISPLAY OF REJECT COUNT   *
005000*                  ADDED TO SYSOUT FOR OPERATIONS RUN LOG      *
005010* 2010-06-21  MSK  REQ 7340 - 4000-WRITE-ERROR-RECORDS RECODED *
005020*                  AS A PERFORMED PARAGRAPH, DROPPED THE OLD   *
005030*                  PERFORM-VARYING INLINE LOOP                 *
005040* 2011-03-09  MSK  REQ 7402 - CONFIRMED WITH UW THAT A REQUEST *
005050*                  CARRYING BOTH A ZIELBEITRAG-FLAG OF 'N' AND *
005060*                  A NONZERO ZIELBEITRAG AMOUNT IS NOT AN      *
005070*                  ERROR - THE AMOUNT IS SIMPLY IGNORED        *
005080* 2012-07-02  DPS  REQ 7561 - ADDED WS-ERR-SUB AS A SEPARATE   *
005090*                  COUNTER FROM WS-ERROR-COUNT SO THE LOOP IN  *
005100*                  4000-WRITE-ERROR-RECORDS DOES NOT DISTURB   *
005110*                  THE COUNT THE CALLER PASSED BACK FROM       *
005120*                  KFZVALID OR KFZZIEL                         *
005130* 2013-11-14  TPW  REQ 7688 - VERIFIED KFZRPT PRINT LINES      *
005140*                  STILL FIT 132 COLUMNS AFTER THE S9(9)V99    *
005150*                  WIDENING OF REQ 5980 - NO CHANGE NEEDED     *
005160* 2015-04-20  MSK  REQ 7910 - ANNUAL UW REVIEW - NO RULE       *
005170*                  CHANGES THIS CYCLE, RECOMPILED AGAINST NEW  *
005180*                  COPYBOOK LIBRARY ONLY                       *
005185* 2016-09-08  DPS  REQ 8004 - NO CODE CHANGE - CONFIRMED FOR    *
005187*                  AUDIT THAT REJECTED REQUESTS NEVER CONTRIBUTE*
005189*                  TO THE GROSS/NET CONTROL TOTALS              *
005190***************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006110*    LOGICAL NAMES ARE RESOLVED BY THE JCL DD STATEMENTS FOR    *
006120*    THIS STEP - NONE OF THE FOUR IS EVER HARD-CODED TO A       *
006130*    PHYSICAL DATA SET NAME IN THE PROGRAM ITSELF.              *
006200     SELECT TARIF-REQUEST-FILE  ASSIGN TO KFZIN
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-KFZIN-STATUS.
006500*
006600     SELECT TARIF-RESULT-FILE   ASSIGN TO KFZOUT
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-KFZOUT-STATUS.
006900*
007000     SELECT TARIF-ERROR-FILE    ASSIGN TO KFZERR
007100            ACCESS IS SEQUENTIAL
007200            FILE STATUS IS WS-KFZERR-STATUS.
007300*
007400     SELECT TARIF-REPORT-FILE   ASSIGN TO KFZRPT
007500            ACCESS IS SEQUENTIAL
007600            FILE STATUS IS WS-KFZRPT-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008010***************************************************************
008020* KFZIN - DAILY TARIFICATION REQUEST FEED, ONE RECORD PER      *
008030* HAFTPFLICHT/KASKO RATING REQUEST.  RECORD LAYOUT IS SHARED   *
008040* WITH KFZVALID AND KFZZIEL VIA THE COPYBOOK.                  *
008050***************************************************************
008100 FD  TARIF-REQUEST-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY KFZTREQ.
008500*
008510***************************************************************
008520* KFZOUT - ONE RESULT RECORD PER REQUEST, ACCEPTED OR NOT.     *
008530***************************************************************
008600 FD  TARIF-RESULT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 COPY KFZTRES.
009000*
009010***************************************************************
009020* KFZERR - ZERO OR MORE PLAUSIBILITY MESSAGES PER REJECTED     *
009030* REQUEST, NUMBERED IN RULE-EVALUATION ORDER.                  *
009040***************************************************************
009100 FD  TARIF-ERROR-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 COPY KFZTERL.
009500*
009510***************************************************************
009520* KFZRPT - END-OF-RUN CONTROL REPORT, ONE COPY PER RUN.        *
009530***************************************************************
009600 FD  TARIF-REPORT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  TARIF-REPORT-RECORD        PIC X(132).
010000*
010100***************************************************************
010200 WORKING-STORAGE SECTION.
010300***************************************************************
010400*
010410***************************************************************
010420* WS-ERR-SUB IS THE SUBSCRIPT USED WHEN THE ERROR TABLE BUILT  *
010430* BY KFZVALID (OR APPENDED TO BY 3500-ALLOCATE-ZIELBEITRAG) IS *
010440* WRITTEN OUT AS KFZERR RECORDS - SEE 4100-WRITE-ONE-ERROR.    *
010450* WS-ERROR-COUNT IS THE NUMBER OF ENTRIES ACTUALLY IN USE, SET *
010460* BY KFZVALID AND RE-CHECKED HERE BEFORE EVERY REJECT.         *
010470***************************************************************
010500 77  WS-ERR-SUB                 PIC 9(2)  COMP.
010600 77  WS-ERROR-COUNT             PIC 9(2)  COMP.
010800*
010810***************************************************************
010820* FILE STATUS BYTES FOR ALL FOUR TARIFICATION FILES.  '00' IS  *
010830* SUCCESSFUL COMPLETION FOR EVERY ONE OF THEM; '10' ON KFZIN   *
010840* IS END OF FILE AND IS NOT AN ERROR CONDITION.                *
010850***************************************************************
010900 01  WS-FILE-STATUS-FIELDS.
011000     05  WS-KFZIN-STATUS        PIC X(2)  VALUE SPACES.
011100         88  WS-KFZIN-OK           VALUE '00'.
011200         88  WS-KFZIN-EOF-STATUS   VALUE '10'.
011300     05  WS-KFZOUT-STATUS       PIC X(2)  VALUE SPACES.
011400         88  WS-KFZOUT-OK          VALUE '00'.
011500     05  WS-KFZERR-STATUS       PIC X(2)  VALUE SPACES.
011600         88  WS-KFZERR-OK          VALUE '00'.
011700     05  WS-KFZRPT-STATUS       PIC X(2)  VALUE SPACES.
011800         88  WS-KFZRPT-OK          VALUE '00'.
011850     05  FILLER                 PIC X(4)  VALUE SPACES.
011900*
011910***************************************************************
011920* WS-KFZIN-EOF-SW DRIVES THE MAIN READ LOOP IN 0100-MAIN-      *
011930* CONTROL.  WS-ZB-STATUS IS SET BY KFZZIEL ON EVERY CALL AND   *
011940* IS ONLY MEANINGFUL FOR THE REQUEST JUST PROCESSED - IT IS    *
011945* NOT CARRIED FORWARD BETWEEN REQUESTS.                        *
011948***************************************************************
012000 01  WS-SWITCHES.
012100     05  WS-KFZIN-EOF-SW        PIC X(1)  VALUE 'N'.
012200         88  WS-KFZIN-EOF          VALUE 'Y'.
012300     05  WS-ZB-STATUS           PIC X(1)  VALUE SPACE.
012400         88  WS-ZB-REACHABLE       VALUE 'Y'.
012500         88  WS-ZB-NOT-REACHABLE   VALUE 'N'.
012550     05  FILLER                 PIC X(2)  VALUE SPACES.
012600*
012700***************************************************************
012800* SYSTEM DATE/TIME - USED ONLY TO STAMP THE REPORT HEADER      *
012900***************************************************************
012950*    ONLY WS-CURRENT-DATE IS ACTUALLY USED (BY 8500) - THE TIME *
012960*    GROUP IS CARRIED FOR SYMMETRY WITH THE ACCEPT...FROM TIME  *
012970*    STATEMENT THIS SHOP'S OTHER BATCH PROGRAMS USE.            *
013000 01  WS-SYSTEM-DATE-AND-TIME.
013100     05  WS-CURRENT-DATE.
013200         10  WS-CURRENT-YEAR        PIC 9(4).
013300         10  WS-CURRENT-MONTH       PIC 9(2).
013400         10  WS-CURRENT-DAY         PIC 9(2).
013500     05  WS-CURRENT-TIME.
013600         10  WS-CURRENT-HOUR        PIC 9(2).
013700         10  WS-CURRENT-MINUTE      PIC 9(2).
013800         10  WS-CURRENT-SECOND      PIC 9(2).
013900         10  WS-CURRENT-HUNDREDTHS  PIC 9(2).
013950     05  FILLER                     PIC X(2).
014000 01  WS-CURRENT-DATE-NUMERIC REDEFINES WS-SYSTEM-DATE-AND-TIME.
014100     05  WS-CDATE-DIGITS            PIC 9(8).
014200     05  WS-CTIME-DIGITS            PIC 9(8).
014250     05  FILLER                     PIC X(2).
014300*
014400***************************************************************
014500* WORKING COPY OF THE REQUEST - CARRIES DISCOUNTS FORWARD ONCE *
014600* KFZZIEL HAS RAISED THEM, SO 5000-COMPUTE-PREMIUMS ALWAYS     *
014700* WORKS FROM THE SAME FIELDS REGARDLESS OF WHERE THEY CAME     *
014800* FROM (INPUT RECORD OR ZIELBEITRAG ALLOCATION).               *
014900***************************************************************
015000*
015100 01  WS-ERROR-TABLE.
015150*    UP TO SEVEN ENTRIES - ONE PER PLAUSIBILITY RULE, THE MOST *
015160*    A SINGLE REQUEST CAN FAIL AT ONCE (RULES 1-4 HAFTPFLICHT, *
015170*    5-7 KASKO).  KFZVALID FILLS IN WS-ERROR-TEXT(1) THROUGH   *
015180*    WS-ERROR-TEXT(WS-ERROR-COUNT); 3500-ALLOCATE-ZIELBEITRAG  *
015190*    MAY APPEND ONE MORE FOR THE UNREACHABLE-TARGET MESSAGE.   *
015200     05  WS-ERROR-ENTRY OCCURS 7 TIMES.
015300         10  WS-ERROR-TEXT          PIC X(70).
015400 01  WS-ERROR-TABLE-FLAT REDEFINES WS-ERROR-TABLE.
015410*    FLAT REDEFINITION USED ONLY BY INITIALIZE IN               *
015420*    2000-PROCESS-REQUEST TO BLANK THE WHOLE TABLE IN ONE SHOT. *
015500     05  FILLER                     PIC X(490).
015600*
015700***************************************************************
015800* PREMIUM WORK AREA - REUSED FOR HP AND FOR KASKO IN TURN BY   *
015900* 5300-COMPUTE-NET-PREMIUM (ONE PRODUCT-RATING ROUTINE, TWO    *
016000* PRODUCTS)                                                    *
016100***************************************************************
016200*
016210*    WS-CALC-PRAEMIE/WS-CALC-RABATT ARE LOADED BY THE CALLER   *
016220*    (5000-COMPUTE-PREMIUMS) BEFORE EACH PERFORM OF 5300; WS-   *
016230*    CALC-NETTO IS THE ANSWER HANDED BACK.                     *
016300 01  WS-PRODUCT-CALC-AREA.
016400     05  WS-CALC-PRAEMIE            PIC S9(7)V99 COMP-3.
016500     05  WS-CALC-RABATT             PIC S9(3)    COMP-3.
016600     05  WS-CALC-NETTO              PIC S9(9)V99 COMP-3.
016650     05  FILLER                     PIC X(2).
016700*
016710***************************************************************
016720* PER-REQUEST GROSS/NET AND PER-PRODUCT NET, ROLLED UP BY      *
016730* 5000-COMPUTE-PREMIUMS AND MOVED OUT TO KFZ-RESULT-RECORD BY  *
016740* 5800-ACCEPT-REQUEST.  RESET IMPLICITLY EACH REQUEST BY THE   *
016750* MOVE/COMPUTE STATEMENTS IN 5000, NOT BY AN EXPLICIT ZERO.    *
016760***************************************************************
016800 01  WS-PREMIUM-TOTALS.
016900     05  WS-GESAMTPRAEMIE           PIC S9(9)V99 COMP-3 VALUE 0.
017000     05  WS-NETTOPRAEMIE            PIC S9(9)V99 COMP-3 VALUE 0.
017100     05  WS-HP-NETTO                PIC S9(9)V99 COMP-3 VALUE 0.
017200     05  WS-KASKO-NETTO             PIC S9(9)V99 COMP-3 VALUE 0.
017250     05  FILLER                     PIC X(2)     VALUE SPACES.
017300 01  WS-PREMIUM-TOTALS-DUMP REDEFINES WS-PREMIUM-TOTALS
017400                                 PIC X(26).
017500*
017600 01  WS-ZB-MINIMUM                  PIC S9(7)V99 COMP-3 VALUE 0.
017605*    HOLDS EXACTLY ONE REQUEST'S WORTH OF DATA AT A TIME - IT   *
017608*    IS OVERWRITTEN, NOT ACCUMULATED, ON EVERY CALL TO KFZZIEL. *
017610*    RETURNED BY KFZZIEL ON EVERY CALL - THE MINIMUM NET       *
017620*    PREMIUM REACHABLE AT 99 PERCENT DISCOUNT ON BOTH COVERS,  *
017630*    USED TO WORD THE UNREACHABLE-TARGET MESSAGE.              *
017700*
017800***************************************************************
017900* ZIELBEITRAG UNREACHABLE MESSAGE WORK AREA                    *
018000***************************************************************
018100 01  WS-ZB-MESSAGE-WORK.
018150*    THE TWO EDITED FIELDS EXIST ONLY SO 3600-BUILD-ZB-MESSAGE *
018160*    CAN PATCH THE DECIMAL POINT TO A COMMA BEFORE STRINGING   *
018170*    THE FULL SENTENCE INTO WS-ZB-MESSAGE-TEXT.                *
018200     05  WS-ZB-TARGET-EDIT          PIC -(7)9.99.
018300     05  WS-ZB-MINIMUM-EDIT         PIC -(7)9.99.
018400     05  WS-ZB-MESSAGE-TEXT         PIC X(100) VALUE SPACES.
018450     05  FILLER                     PIC X(4)   VALUE SPACES.
018500*
018600***************************************************************
018700* RUN CONTROL TOTALS                                           *
018800***************************************************************
018900 01  WS-CONTROL-TOTALS.
018950*    ACCUMULATED OVER THE WHOLE RUN - NO INTERMEDIATE CONTROL   *
018960*    BREAKS, JUST THE FIVE FIGURES PRINTED AT END OF FILE.      *
019000     05  WS-REQUESTS-READ           PIC S9(7) COMP  VALUE 0.
019100     05  WS-REQUESTS-ACCEPTED       PIC S9(7) COMP  VALUE 0.
019200     05  WS-REQUESTS-REJECTED       PIC S9(7) COMP  VALUE 0.
019300     05  WS-TOTAL-GESAMTPRAEMIE     PIC S9(9)V99 COMP-3 VALUE 0.
019400     05  WS-TOTAL-NETTOPRAEMIE      PIC S9(9)V99 COMP-3 VALUE 0.
019450     05  FILLER                     PIC X(4)     VALUE SPACES.
019500*
019600***************************************************************
019700* PRINT LINES FOR THE END-OF-RUN CONTROL REPORT                *
019800***************************************************************
019900 01  WS-RPT-HEADER1.
019910*    TITLE LINE PLUS RUN DATE, MM/DD/CCYY, LOADED FROM THE      *
019920*    SYSTEM CLOCK BY 8500-WRITE-CONTROL-REPORT.                 *
020000     05  FILLER                     PIC X(38)
020100              VALUE 'KFZ TARIFICATION - CONTROL TOTALS   '.
020200     05  FILLER                     PIC X(6)  VALUE 'DATE: '.
020300     05  RPT-MM                     PIC 99.
020400     05  FILLER                     PIC X     VALUE '/'.
020500     05  RPT-DD                     PIC 99.
020600     05  FILLER                     PIC X     VALUE '/'.
020700     05  RPT-CCYY                   PIC 9(4).
020800     05  FILLER                     PIC X(75) VALUE SPACES.
020900 01  WS-RPT-DETAIL-LINE.
020910*    ONE GENERIC LABEL/VALUE LINE, REUSED FOR ALL FIVE CONTROL  *
020920*    TOTALS - THE LABEL AND THE EDITED VALUE ARE RELOADED       *
020930*    BEFORE EACH WRITE IN 8500-WRITE-CONTROL-REPORT.            *
021000     05  RPT-LABEL                  PIC X(22) VALUE SPACES.
021100     05  RPT-VALUE                  PIC Z,ZZZ,ZZ9.99.
021200     05  FILLER                     PIC X(97) VALUE SPACES.
021300 01  WS-RPT-BLANK-LINE              PIC X(132) VALUE SPACES.
021400*
021500***************************************************************
021600 PROCEDURE DIVISION.
021700***************************************************************
021800*
021810***************************************************************
021820* TOP-LEVEL CONTROL - OPEN, READ-PROCESS-READ UNTIL EOF ON     *
021830* KFZIN, PRINT THE CONTROL REPORT, CLOSE.  THIS IS THE ONLY    *
021840* PARAGRAPH THAT KNOWS THE OVERALL SHAPE OF THE RUN; EVERY     *
021850* OTHER PARAGRAPH DEALS WITH ONE REQUEST OR ONE FILE.          *
021860***************************************************************
021900 0100-MAIN-CONTROL.
022000     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.
022100     PERFORM 7300-READ-REQUEST THRU 7300-EXIT.
022200     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
022300         UNTIL WS-KFZIN-EOF.
022400     PERFORM 8500-WRITE-CONTROL-REPORT THRU 8500-EXIT.
022500     PERFORM 7900-CLOSE-FILES THRU 7900-EXIT.
022550*    DISPLAY GOES TO SYSOUT SO OPERATIONS CAN SEE THE REJECT     *
022560*    COUNT ON THE RUN LOG WITHOUT OPENING KFZRPT (REQ 6640).    *
022600     DISPLAY 'KFZTARF - REQUESTS REJECTED: ' WS-REQUESTS-REJECTED.
022700     GOBACK.
022800*
022810***************************************************************
022820* PER-REQUEST DRIVER.  THE ERROR TABLE IS CLEARED ON EVERY     *
022830* REQUEST BECAUSE BOTH KFZVALID (PLAUSIBILITY) AND KFZZIEL     *
022840* (WHEN THE TARGET IS UNREACHABLE) APPEND INTO IT - A REQUEST  *
022850* MUST NEVER SEE A PRIOR REQUEST'S MESSAGES.  ZIELBEITRAG      *
022860* ALLOCATION ONLY RUNS WHEN PLAUSIBILITY PASSED CLEAN, SINCE   *
022870* IT NEEDS TRUSTWORTHY HP-PRAEMIE/KASKO-PRAEMIE VALUES.        *
022880***************************************************************
022900 2000-PROCESS-REQUEST.
023000     ADD 1 TO WS-REQUESTS-READ.
023100     MOVE ZERO  TO WS-ERROR-COUNT.
023200     INITIALIZE WS-ERROR-TABLE.
023300*
023400     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
023500*
023600     IF WS-ERROR-COUNT = ZERO
023700         IF KFZR-ZIELBEITRAG-WANTED
023800             PERFORM 3500-ALLOCATE-ZIELBEITRAG THRU 3500-EXIT
023900         END-IF
024000     END-IF.
024100*
024150*    A REQUEST IS REJECTED IF EITHER THE PLAUSIBILITY PASS OR  *
024160*    THE ZIELBEITRAG PASS ADDED TO THE ERROR COUNT.            *
024170*    (A REQUEST CANNOT FAIL BOTH PASSES - ZIELBEITRAG ONLY      *
024180*    RUNS WHEN PLAUSIBILITY ALREADY CAME BACK CLEAN.)           *
024200     IF WS-ERROR-COUNT > ZERO
024300         PERFORM 4500-REJECT-REQUEST THRU 4500-EXIT
024400     ELSE
024500         PERFORM 5000-COMPUTE-PREMIUMS THRU 5000-EXIT
024600         PERFORM 5800-ACCEPT-REQUEST THRU 5800-EXIT
024700     END-IF.
024800*
024900     PERFORM 7300-READ-REQUEST THRU 7300-EXIT.
025000 2000-EXIT.
025100     EXIT.
025200*
025300***************************************************************
025400* PLAUSIBILITY VALIDATION - RULES THEMSELVES LIVE IN KFZVALID  *
025500* (REQ 4790).  ALL SEVEN RULES ARE EVALUATED THERE EVERY TIME  *
025600* - NO SHORT CIRCUIT - SO A REQUEST WITH SEVERAL VIOLATIONS    *
025700* COMES BACK WITH ALL OF THEM.                                 *
025800***************************************************************
025900 3000-VALIDATE-REQUEST.
026000     CALL 'KFZVALID' USING KFZ-REQUEST-RECORD,
026100                            WS-ERROR-COUNT,
026200                            WS-ERROR-TABLE.
026210*    CALL ARGUMENTS ARE MATCHED POSITIONALLY, NOT BY NAME - SEE *
026220*    KFZVALID'S OWN LINKAGE SECTION FOR ITS INTERNAL NAMES.     *
026300     IF WS-ERROR-COUNT > ZERO
026400         PERFORM 4000-WRITE-ERROR-RECORDS THRU 4000-EXIT
026500     END-IF.
026600 3000-EXIT.
026700     EXIT.
026800*
026900 4000-WRITE-ERROR-RECORDS.
027000     MOVE 1 TO WS-ERR-SUB.
027010     PERFORM 4100-WRITE-ONE-ERROR THRU 4100-EXIT
027020         UNTIL WS-ERR-SUB > WS-ERROR-COUNT.
027700 4000-EXIT.
027800     EXIT.
027900*
027910 4100-WRITE-ONE-ERROR.
027920     MOVE KFZR-REQUEST-ID           TO KFZL-REQUEST-ID.
027930     MOVE WS-ERR-SUB                TO KFZL-ERROR-SEQ.
027940     MOVE WS-ERROR-TEXT(WS-ERR-SUB) TO KFZL-ERROR-TEXT.
027950     WRITE KFZ-ERROR-RECORD.
027960     ADD 1 TO WS-ERR-SUB.
027970 4100-EXIT.
027980     EXIT.
027990*
027991*    4100 IS THE ONLY PLACE THAT ACTUALLY WRITES A KFZERR       *
027992*    RECORD - BOTH THE PLAUSIBILITY PATH (3000) AND THE         *
027993*    ZIELBEITRAG-UNREACHABLE PATH (3500) FUNNEL THROUGH HERE.   *
028000***************************************************************
028100* ZIELBEITRAG (TARGET PREMIUM) ALLOCATION - RAISES KFZR-HP-    *
028200* RABATT AND/OR KFZR-KASKO-RABATT IN PLACE.  KFZZIEL REJECTS   *
028300* THE REQUEST BY RETURNING WS-ZB-STATUS = 'N' AND THE MINIMUM  *
028400* REACHABLE NET PREMIUM SO WE CAN FORMAT THE UW MESSAGE HERE.  *
028500***************************************************************
028600 3500-ALLOCATE-ZIELBEITRAG.
028700     CALL 'KFZZIEL' USING KFZ-REQUEST-RECORD,
028800                           WS-ZB-STATUS,
028900                           WS-ZB-MINIMUM.
028910*    KFZZIEL MOVES ITS ANSWER STRAIGHT INTO KFZR-HP-RABATT AND  *
028920*    KFZR-KASKO-RABATT ON THE PASSED-IN REQUEST RECORD - THERE  *
028930*    IS NO SEPARATE "RABATT-OUT" ARGUMENT ON THIS CALL.         *
029000     IF WS-ZB-NOT-REACHABLE
029100         PERFORM 3600-BUILD-ZB-MESSAGE THRU 3600-EXIT
029200         ADD 1 TO WS-ERROR-COUNT
029300         MOVE WS-ZB-MESSAGE-TEXT TO WS-ERROR-TEXT(WS-ERROR-COUNT)
029400         PERFORM 4000-WRITE-ERROR-RECORDS THRU 4000-EXIT
029500     END-IF.
029600 3500-EXIT.
029700     EXIT.
029800*
029810***************************************************************
029820* THE UNDERWRITING HANDBOOK WANTS THE REJECT MESSAGE PRINTED   *
029830* WITH A COMMA DECIMAL SEPARATOR (GERMAN NUMBER FORMAT), NOT   *
029840* THE PERIOD THE EDITED PICTURE PRODUCES, SO EACH AMOUNT IS    *
029850* EDITED FIRST AND THEN PATCHED WITH INSPECT...REPLACING.      *
029860***************************************************************
029900 3600-BUILD-ZB-MESSAGE.
030000     MOVE KFZR-ZIELBEITRAG    TO WS-ZB-TARGET-EDIT.
030100     MOVE WS-ZB-MINIMUM       TO WS-ZB-MINIMUM-EDIT.
030200     INSPECT WS-ZB-TARGET-EDIT  REPLACING ALL '.' BY ','.
030300     INSPECT WS-ZB-MINIMUM-EDIT REPLACING ALL '.' BY ','.
030400     STRING 'Zielbeitrag von ' DELIMITED BY SIZE
030500            WS-ZB-TARGET-EDIT  DELIMITED BY SIZE
030600            '€ ist nicht erreichbar. Minimaler Beitrag: '
030700                               DELIMITED BY SIZE
030800            WS-ZB-MINIMUM-EDIT DELIMITED BY SIZE
030900            '€'                DELIMITED BY SIZE
031000       INTO WS-ZB-MESSAGE-TEXT.
031100 3600-EXIT.
031200     EXIT.
031300*
031400***************************************************************
031500* PRODUCT RATING - GROSS AND NET PREMIUM.  CALLED ONCE FOR THE *
031600* HAFTPFLICHT COVER AND, WHEN PRESENT, AGAIN FOR THE KASKO     *
031700* COVER (SAME PARAGRAPH, DIFFERENT WORK-AREA CONTENTS).        *
031800***************************************************************
031900 5000-COMPUTE-PREMIUMS.
032000     MOVE KFZR-HP-PRAEMIE     TO WS-GESAMTPRAEMIE.
032010*    HAFTPFLICHT IS ALWAYS PRESENT, SO IT SEEDS WS-GESAMT-      *
032020*    PRAEMIE BEFORE KASKO (IF ANY) IS ADDED IN BELOW.           *
032100     MOVE KFZR-HP-PRAEMIE     TO WS-CALC-PRAEMIE.
032200     MOVE KFZR-HP-RABATT      TO WS-CALC-RABATT.
032300     PERFORM 5300-COMPUTE-NET-PREMIUM THRU 5300-EXIT.
032400     MOVE WS-CALC-NETTO       TO WS-HP-NETTO.
032500*
032600     IF KFZR-KASKO-VORHANDEN
032700         ADD KFZR-KASKO-PRAEMIE TO WS-GESAMTPRAEMIE
032800         MOVE KFZR-KASKO-PRAEMIE TO WS-CALC-PRAEMIE
032900         MOVE KFZR-KASKO-RABATT  TO WS-CALC-RABATT
033000         PERFORM 5300-COMPUTE-NET-PREMIUM THRU 5300-EXIT
033100         MOVE WS-CALC-NETTO      TO WS-KASKO-NETTO
033200     ELSE
033300         MOVE ZERO               TO WS-KASKO-NETTO
033400     END-IF.
033500*
033510*    NETTOPRAEMIE IS THE SUM OF THE TWO PER-PRODUCT NET         *
033520*    PREMIUMS, NOT A SEPARATE DISCOUNT APPLIED TO THE GROSS     *
033530*    TOTAL - THE TWO COVERS CAN CARRY DIFFERENT RABATT RATES.   *
033600     COMPUTE WS-NETTOPRAEMIE = WS-HP-NETTO + WS-KASKO-NETTO.
033700 5000-EXIT.
033800     EXIT.
033900*
033910***************************************************************
033920* SHARED NET-PREMIUM FORMULA - PREMIUM TIMES (100 MINUS THE    *
033930* WHOLE-PERCENT DISCOUNT) OVER 100, ROUNDED HALF-UP TO 2        *
033940* DECIMALS PER THE UNDERWRITING RATING STANDARD.                *
033950***************************************************************
034000 5300-COMPUTE-NET-PREMIUM.
034100     COMPUTE WS-CALC-NETTO ROUNDED =
034200             WS-CALC-PRAEMIE * (100 - WS-CALC-RABATT) / 100.
034300 5300-EXIT.
034400     EXIT.
034500*
034510***************************************************************
034520* A REJECTED REQUEST STILL GETS ONE RESULT RECORD - STATUS      *
034530* 'ER' WITH EVERY MONEY AND RABATT FIELD FORCED TO ZERO, SO A   *
034540* DOWNSTREAM READER NEVER SEES A REJECTED REQUEST'S GARBAGE     *
034550* AMOUNTS.  THE DETAILED REASONS WENT OUT TO KFZERR ALREADY.    *
034560***************************************************************
034600 4500-REJECT-REQUEST.
034700     MOVE KFZR-REQUEST-ID    TO KFZE-REQUEST-ID.
034800     SET  KFZE-STATUS-REJECTED TO TRUE.
034900     MOVE ZERO               TO KFZE-GESAMTPRAEMIE
035000                                 KFZE-NETTOPRAEMIE
035100                                 KFZE-HP-RABATT-OUT
035200                                 KFZE-KASKO-RABATT-OUT.
035300     WRITE KFZ-RESULT-RECORD.
035400     ADD 1 TO WS-REQUESTS-REJECTED.
035500 4500-EXIT.
035600     EXIT.
035700*
035710***************************************************************
035720* ACCEPTED REQUEST - RABATT-OUT CARRIES WHATEVER KFZR-HP-       *
035730* RABATT/KFZR-KASKO-RABATT HOLD AT THIS POINT, WHICH MAY HAVE   *
035740* BEEN RAISED BY 3500-ALLOCATE-ZIELBEITRAG (REQ 5502).          *
035750***************************************************************
035800 5800-ACCEPT-REQUEST.
035900     MOVE KFZR-REQUEST-ID    TO KFZE-REQUEST-ID.
036000     SET  KFZE-STATUS-OK     TO TRUE.
036100     MOVE WS-GESAMTPRAEMIE   TO KFZE-GESAMTPRAEMIE.
036200     MOVE WS-NETTOPRAEMIE    TO KFZE-NETTOPRAEMIE.
036300     MOVE KFZR-HP-RABATT     TO KFZE-HP-RABATT-OUT.
036400     MOVE KFZR-KASKO-RABATT  TO KFZE-KASKO-RABATT-OUT.
036500     WRITE KFZ-RESULT-RECORD.
036600     ADD 1 TO WS-REQUESTS-ACCEPTED.
036700     ADD WS-GESAMTPRAEMIE TO WS-TOTAL-GESAMTPRAEMIE.
036800     ADD WS-NETTOPRAEMIE  TO WS-TOTAL-NETTOPRAEMIE.
036900 5800-EXIT.
037000     EXIT.
037100*
037110***************************************************************
037120* OPEN ALL FOUR FILES AND CHECK STATUS ON EACH.  A BAD OPEN     *
037130* SETS WS-KFZIN-EOF SO THE MAIN READ LOOP FALLS THROUGH         *
037140* IMMEDIATELY WITHOUT PROCESSING ANY REQUESTS, AND SETS RETURN- *
037150* CODE 16 SO THE JOB STEP SHOWS A FAILURE ON THE JOB LOG.       *
037160***************************************************************
037200 7000-OPEN-FILES.
037300     OPEN INPUT  TARIF-REQUEST-FILE.
037400     OPEN OUTPUT TARIF-RESULT-FILE
037500                 TARIF-ERROR-FILE
037600                 TARIF-REPORT-FILE.
037700     IF WS-KFZIN-STATUS NOT = '00'
037800         DISPLAY 'ERROR OPENING KFZIN. FILE STATUS: '
037900                 WS-KFZIN-STATUS
038000         DISPLAY 'KFZTARF TERMINATING DUE TO FILE ERROR'
038100         MOVE 16 TO RETURN-CODE
038200         SET WS-KFZIN-EOF TO TRUE
038300     END-IF.
038400     IF WS-KFZOUT-STATUS NOT = '00'
038500         DISPLAY 'ERROR OPENING KFZOUT. FILE STATUS: '
038600                 WS-KFZOUT-STATUS
038700         DISPLAY 'KFZTARF TERMINATING DUE TO FILE ERROR'
038800         MOVE 16 TO RETURN-CODE
038900         SET WS-KFZIN-EOF TO TRUE
039000     END-IF.
039100     IF WS-KFZERR-STATUS NOT = '00'
039200         DISPLAY 'ERROR OPENING KFZERR. FILE STATUS: '
039300                 WS-KFZERR-STATUS
039400         DISPLAY 'KFZTARF TERMINATING DUE TO FILE ERROR'
039500         MOVE 16 TO RETURN-CODE
039600         SET WS-KFZIN-EOF TO TRUE
039700     END-IF.
039710*    NO SEPARATE CHECK IS CODED FOR KFZRPT - A BAD OPEN ON THE  *
039720*    REPORT FILE WOULD SURFACE AS A FILE-STATUS ABEND ON THE    *
039730*    FIRST WRITE IN 8500-WRITE-CONTROL-REPORT INSTEAD.          *
039800 7000-EXIT.
039900     EXIT.
040000*
040010***************************************************************
040020* GUARDED READ - ONCE WS-KFZIN-EOF IS ON, 0100-MAIN-CONTROL     *
040030* STOPS CALLING THIS PARAGRAPH, BUT THE IF STILL PROTECTS       *
040040* AGAINST A STRAY EXTRA CALL READING PAST END OF FILE.          *
040050***************************************************************
040100 7300-READ-REQUEST.
040200     IF NOT WS-KFZIN-EOF
040300         READ TARIF-REQUEST-FILE
040400             AT END SET WS-KFZIN-EOF TO TRUE
040500         END-READ
040600     END-IF.
040700 7300-EXIT.
040800     EXIT.
040900*
040910***************************************************************
040920* CLOSE IN THE SAME ORDER THE FILES WERE OPENED.                *
040930***************************************************************
041000 7900-CLOSE-FILES.
041100     CLOSE TARIF-REQUEST-FILE
041200           TARIF-RESULT-FILE
041300           TARIF-ERROR-FILE
041400           TARIF-REPORT-FILE.
041500 7900-EXIT.
041600     EXIT.
041700*
041800***************************************************************
041900* END OF RUN CONTROL REPORT - SINGLE RUN-LEVEL TOTAL, NO       *
042000* INTERMEDIATE CONTROL BREAKS (REQ 4471 DOES NOT NEED THEM)    *
042100***************************************************************
042200 8500-WRITE-CONTROL-REPORT.
042210*    RUN DATE COMES FROM THE SYSTEM CLOCK, NOT FROM ANY         *
042220*    TARIFICATION RECORD - THE REPORT HEADER SHOWS WHEN THE     *
042230*    JOB RAN, NOT A BUSINESS-DATA DATE (Y2K WINDOWED, RFC 41).  *
042300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
042400     MOVE WS-CURRENT-MONTH  TO RPT-MM.
042500     MOVE WS-CURRENT-DAY    TO RPT-DD.
042600     MOVE WS-CURRENT-YEAR   TO RPT-CCYY.
042700     WRITE TARIF-REPORT-RECORD FROM WS-RPT-HEADER1
042800           AFTER ADVANCING C01.
042810*    C01 SKIPS TO THE TOP OF A NEW PRINT PAGE FOR THE HEADER.   *
042900     WRITE TARIF-REPORT-RECORD FROM WS-RPT-BLANK-LINE
043000           AFTER ADVANCING 1.
043100*
043150*    FIVE DETAIL LINES, ONE PER CONTROL TOTAL, IN THE ORDER     *
043160*    THE END-OF-RUN REPORT LISTS THEM IN THE UNDERWRITING       *
043170*    HANDBOOK - READ COUNT, ACCEPTED, REJECTED, GROSS, NET.     *
043200     MOVE 'REQUESTS READ:        ' TO RPT-LABEL.
043300     MOVE WS-REQUESTS-READ          TO RPT-VALUE.
043400     WRITE TARIF-REPORT-RECORD FROM WS-RPT-DETAIL-LINE
043500           AFTER ADVANCING 1.
043600*
043700     MOVE 'REQUESTS ACCEPTED:    ' TO RPT-LABEL.
043800     MOVE WS-REQUESTS-ACCEPTED      TO RPT-VALUE.
043900     WRITE TARIF-REPORT-RECORD FROM WS-RPT-DETAIL-LINE
044000           AFTER ADVANCING 1.
044100*
044200     MOVE 'REQUESTS REJECTED:    ' TO RPT-LABEL.
044300     MOVE WS-REQUESTS-REJECTED      TO RPT-VALUE.
044400     WRITE TARIF-REPORT-RECORD FROM WS-RPT-DETAIL-LINE
044500           AFTER ADVANCING 1.
044600*
044700     MOVE 'TOTAL GROSS PREMIUM:  ' TO RPT-LABEL.
044800     MOVE WS-TOTAL-GESAMTPRAEMIE    TO RPT-VALUE.
044900     WRITE TARIF-REPORT-RECORD FROM WS-RPT-DETAIL-LINE
045000           AFTER ADVANCING 1.
045100*
045200     MOVE 'TOTAL NET PREMIUM:    ' TO RPT-LABEL.
045300     MOVE WS-TOTAL-NETTOPRAEMIE     TO RPT-VALUE.
045400     WRITE TARIF-REPORT-RECORD FROM WS-RPT-DETAIL-LINE
045500           AFTER ADVANCING 1.
045600 8500-EXIT.
045700     EXIT.
