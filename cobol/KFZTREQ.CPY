000100******************************************************************
000200*                                                                *
000300*   KFZTREQ  --  KFZ TARIFICATION REQUEST RECORD                 *
000400*                                                                *
000500*   ONE RECORD PER TARIFICATION REQUEST RECEIVED FROM THE        *
000600*   POLICY QUOTING FRONT END.  CARRIES THE MANDATORY LIABILITY   *
000700*   ("HAFTPFLICHT") COVER AND THE OPTIONAL COMPREHENSIVE         *
000800*   ("KASKO") COVER FOR ONE VEHICLE.                             *
000900*                                                                *
001000*   RECORD LAYOUT (COLUMN RULER) --                              *
001100*        0    1    1    2    2    3    3    4    4    5          *
001200*   ....5....0....5....0....5....0....5....0....5....0....       *
001300*   RRRRRRRRZAAAAAAAAABBBBBBBBBCCCDKKKKKKKKKLLL                  *
001400*     R = REQUEST-ID     A = ZIELBEITRAG      C = HP-RABATT      *
001500*     Z = ZB-FLAG        B = HP-PRAEMIE        D = KASKO-FLAG    *
001600*     K = KASKO-PRAEMIE  L = KASKO-RABATT                        *
001700*                                                                *
001800*   MAINTENANCE HISTORY                                         *
001900*   --------------------                                        *
002000*   1991-04-11  RFH  ORIGINAL LAYOUT FOR TARIF REQUEST FEED      *
002100*   1994-09-02  RFH  ADDED ZIELBEITRAG-FLAG PER UW REQUEST 4471  *
002200*   1998-11-30  KDM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  *
002300*   2003-02-18  TPW  REQ 6120 - WIDENED HP/KASKO-RABATT TO S9(3) *
002400*                                                                *
002500******************************************************************
002600 01  KFZ-REQUEST-RECORD.
002700     05  KFZR-REQUEST-ID             PIC X(8).
002800     05  KFZR-ZIELBEITRAG-FLAG       PIC X(1).
002900         88  KFZR-ZIELBEITRAG-WANTED    VALUE 'Y'.
003000         88  KFZR-ZIELBEITRAG-NOT-WANTED VALUE 'N'.
003100     05  KFZR-ZIELBEITRAG            PIC S9(7)V99 COMP-3.
003200     05  KFZR-HP-DATEN.
003300         10  KFZR-HP-PRAEMIE         PIC S9(7)V99 COMP-3.
003400         10  KFZR-HP-RABATT          PIC S9(3)    COMP-3.
003500     05  KFZR-KASKO-FLAG             PIC X(1).
003600         88  KFZR-KASKO-VORHANDEN       VALUE 'Y'.
003700         88  KFZR-KASKO-NICHT-VORHANDEN VALUE 'N'.
003800     05  KFZR-KASKO-DATEN.
003900         10  KFZR-KASKO-PRAEMIE      PIC S9(7)V99 COMP-3.
004000         10  KFZR-KASKO-RABATT       PIC S9(3)    COMP-3.
004100     05  FILLER                      PIC X(4).
