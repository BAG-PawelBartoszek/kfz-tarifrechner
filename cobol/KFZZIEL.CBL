000100***************************************************************
000200* KFZZIEL - ZIELBEITRAG (TARGET PREMIUM) DISCOUNT ALLOCATION   *
000300*                                                             *
000400* CALLED BY KFZTARF PARAGRAPH 3500-ALLOCATE-ZIELBEITRAG WHEN  *
000500* THE REQUEST CARRIES A TARGET NET PREMIUM.  INPUT RABATT     *
000600* PERCENTAGES ARE TREATED AS ZERO FOR THIS CALCULATION - THE  *
000700* WHOLE POINT OF THE CALL IS TO WORK OUT WHAT THEY SHOULD BE. *
000800*                                                             *
000900* THE MORE EXPENSIVE COVER IS DISCOUNTED FIRST (TIES GO TO    *
001000* HAFTPFLICHT), UP TO 99 PERCENT, BEFORE THE OTHER COVER IS   *
001100* TOUCHED AT ALL - THIS KEEPS THE SUM OF THE TWO RABATT        *
001200* PERCENTAGES AS SMALL AS POSSIBLE.                            *
001300***************************************************************
001400*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    KFZZIEL.
001700 AUTHOR.        R HAUSER.
001800 INSTALLATION.  VERSICHERUNG DV-ABTEILUNG BATCHBETRIEB.
001900 DATE-WRITTEN.  09/02/94.
002000 DATE-COMPILED.
002100 SECURITY.      NON-CONFIDENTIAL.
002200*
002300***************************************************************
002400*                    CHANGE LOG                               *
002500***************************************************************
002600* 1994-09-02  RFH  ORIGINAL PROGRAM PER REQ 4471 - ZIELBEITRAG *
002700*                  DISCOUNT ALLOCATION SPLIT OUT OF KFZTARF SO *
002800*                  IT CAN BE UNIT TESTED ON ITS OWN            *
002900* 1994-09-30  RFH  REQ 4471 - RETURNS MINIMUM REACHABLE NET    *
003000*                  PREMIUM SO KFZTARF CAN BUILD THE REJECT     *
003100*                  MESSAGE ITSELF                              *
003200* 1995-11-08  GDK  FIX: KASKO-ONLY REQUESTS (NO HP) NEVER      *
003300*                  OCCUR - HP IS MANDATORY - REMOVED DEAD CODE *
003400* 1998-08-11  KDM  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE  *
003500* 2001-08-14  TPW  REQ 5980 - WS-GROSS WIDENED TO S9(9)V99 TO  *
003600*                  MATCH THE RESULT RECORD ON KFZTARF          *
003700* 2003-02-18  TPW  REQ 6120 - RABATT FIELDS WIDENED TO S9(3)   *
003800* 2010-06-21  MSK  REQ 7340 - CEILING-PERCENT CALCULATION      *
003900*                  REWRITTEN WITH DIVIDE...REMAINDER, DROPPED  *
004000*                  THE OLD PERFORM-VARYING SEARCH LOOP         *
004010* 2011-03-09  MSK  REQ 7402 - CONFIRMED WITH UW THAT INPUT     *
004020*                  RABATT VALUES ARE ALWAYS ZEROED BY KFZTARF  *
004030*                  BEFORE THIS PROGRAM IS CALLED - NO DEFENSIVE *
004040*                  RE-ZERO NEEDED HERE                          *
004050* 2013-11-14  TPW  REQ 7688 - VERIFIED WS-GROSS/WS-MINIMUM      *
004060*                  WIDTHS STILL MATCH THE RESULT RECORD AFTER   *
004070*                  THE REQ 5980/6120 COPYBOOK CHANGES           *
004080* 2016-09-08  DPS  REQ 8004 - NO CODE CHANGE - CONFIRMED FOR    *
004090*                  AUDIT THAT AN UNREACHABLE TARGET NEVER        *
004095*                  ALTERS KFZR-HP-RABATT/KFZR-KASKO-RABATT      *
004100***************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005210*    WORK FIELDS FOR 3000-CEILING-PERCENT'S DIVIDE...REMAINDER *
005220*    - QUOTIENT IS THE RAW WHOLE-PERCENT ANSWER BEFORE THE      *
005230*    REMAINDER-ROUNDS-UP AND 99-PERCENT-CAP TESTS ARE APPLIED.  *
005300 77  WS-PERCENT-QUOTIENT        PIC S9(5) COMP.
005400 77  WS-PERCENT-REMAINDER       PIC S9(9) COMP.
005500*
005600***************************************************************
005700* GROSS PREMIUM / MINIMUM REACHABLE NET PREMIUM                *
005800***************************************************************
005900 01  WS-CALC-TOTALS.
005950*    WS-GROSS/WS-MINIMUM ARE SET ONCE PER CALL BY 1000-COMPUTE- *
005960*    GROSS-AND-MINIMUM; WS-NEEDED/WS-COVERED ARE WORKING TOTALS *
005970*    THAT CHANGE AS EACH COVER IS ALLOCATED IN TURN.            *
006000     05  WS-GROSS                   PIC S9(9)V99 COMP-3 VALUE 0.
006100     05  WS-MINIMUM                 PIC S9(9)V99 COMP-3 VALUE 0.
006200     05  WS-NEEDED                  PIC S9(9)V99 COMP-3 VALUE 0.
006300     05  WS-COVERED                 PIC S9(9)V99 COMP-3 VALUE 0.
006400 01  WS-CALC-TOTALS-DUMP REDEFINES WS-CALC-TOTALS PIC X(24).
006450*    DUMP VIEW NOT REFERENCED IN CODE - KEPT FOR ABEND READS.   *
006500*
006600***************************************************************
006700* FIRST/SECOND PRODUCT WORK AREA - "FIRST" IS WHICHEVER COVER  *
006800* IS DISCOUNTED FIRST (THE MORE EXPENSIVE ONE, HP ON A TIE).   *
006900* 9000-STORE-RESULTS MAPS THESE BACK TO HP/KASKO ON THE WAY    *
007000* OUT.                                                         *
007100***************************************************************
007200 01  WS-ALLOCATION-WORK.
007300     05  WS-FIRST-PRAEMIE           PIC S9(7)V99 COMP-3 VALUE 0.
007400     05  WS-FIRST-RABATT            PIC S9(3)    COMP-3 VALUE 0.
007500     05  WS-SECOND-PRAEMIE          PIC S9(7)V99 COMP-3 VALUE 0.
007600     05  WS-SECOND-RABATT           PIC S9(3)    COMP-3 VALUE 0.
007650*    SWITCH SET BY 2000-PICK-FIRST-PRODUCT, READ BY 9000-STORE- *
007660*    RESULTS TO KNOW WHICH OF FIRST/SECOND MAPS TO HP AND KASKO.*
007700     05  WS-FIRST-IS-HP-SW          PIC X(1)     VALUE 'Y'.
007800         88  WS-FIRST-IS-HAFTPFLICHT   VALUE 'Y'.
007900         88  WS-FIRST-IS-KASKO         VALUE 'N'.
008000 01  WS-ALLOCATION-WORK-R REDEFINES WS-ALLOCATION-WORK.
008050*    ALTERNATE BYTE VIEW - CARRIED FOR ABEND DUMP READS ONLY -   *
008060*    5+2+5+2+1 = 15 BYTES, MATCHING WS-ALLOCATION-WORK EXACTLY.  *
008100     05  FILLER                     PIC X(15).
008200*
008300***************************************************************
008400* CENTS-SCALE WORK FIELDS - THE CEILING-PERCENT SEARCH IS DONE *
008500* IN WHOLE CENTS SO DIVIDE...REMAINDER GIVES AN EXACT ANSWER   *
008600* WITHOUT INTRINSIC FUNCTIONS.                                 *
008700***************************************************************
008800 01  WS-CENTS-WORK.
008900     05  WS-NEEDED-CENTS            PIC S9(9)  COMP-3 VALUE 0.
009000     05  WS-PREMIUM-CENTS           PIC S9(9)  COMP-3 VALUE 0.
009100     05  WS-NUMERATOR-CENTS         PIC S9(11) COMP-3 VALUE 0.
009150     05  WS-COVERED-CENTS           PIC S9(11) COMP-3 VALUE 0.
009200     05  FILLER                     PIC X(2).
009300*
009400***************************************************************
009500* INTERFACE FIELDS TO 3000-CEILING-PERCENT - THE CALLER MOVES  *
009600* THE PREMIUM AND THE AMOUNT STILL NEEDED IN, AND GETS THE     *
009700* WHOLE-PERCENT DISCOUNT BACK IN WS-CEIL-PERCENT.              *
009800***************************************************************
009900 01  WS-CEILING-INTERFACE.
010000     05  WS-CEIL-PRAEMIE            PIC S9(7)V99 COMP-3 VALUE 0.
010100     05  WS-CEIL-NEEDED             PIC S9(9)V99 COMP-3 VALUE 0.
010150     05  WS-CEIL-PERCENT            PIC S9(3)    COMP-3 VALUE 0.
010200     05  FILLER                     PIC X(2).
010300*
010400 LINKAGE SECTION.
010500 COPY KFZTREQ.
010550*    REQUEST-DUMP IS NOT REFERENCED BY NAME BELOW - CARRIED FOR *
010560*    ABEND DUMP READS ONLY (SAME HABIT AS KFZVALID/CALCCOST).   *
010600 01  REQUEST-DUMP REDEFINES KFZ-REQUEST-RECORD PIC X(33).
010700*
010710*    ZB-STATUS/ZB-MINIMUM ARE THE ANSWER HANDED BACK TO KFZTARF *
010720*    - 'Y' MEANS THE TARGET WAS MET AND KFZR-HP-RABATT/KFZR-    *
010730*    KASKO-RABATT ON THE REQUEST RECORD NOW CARRY THE RESULT;   *
010740*    'N' MEANS UNREACHABLE, AND ZB-MINIMUM HOLDS THE SMALLEST    *
010750*    NET PREMIUM THIS REQUEST COULD HAVE ACHIEVED.              *
010800 01  ZB-STATUS                  PIC X(1).
010900     88  ZB-REACHABLE              VALUE 'Y'.
011000     88  ZB-NOT-REACHABLE          VALUE 'N'.
011100 01  ZB-MINIMUM                 PIC S9(7)V99 COMP-3.
011200*
011300 PROCEDURE DIVISION USING KFZ-REQUEST-RECORD,
011400                           ZB-STATUS,
011500                           ZB-MINIMUM.
011600*
011610***************************************************************
011620* MAIN LINE.  INPUT RABATT PERCENTAGES ARE FORCED TO ZERO ON   *
011630* ENTRY - THIS PROGRAM DECIDES THE DISCOUNTS FROM SCRATCH, IT  *
011640* DOES NOT ADJUST WHATEVER THE INBOUND REQUEST HAPPENED TO     *
011650* CARRY.  TWO SHORT-CIRCUIT EXITS FOLLOW: UNREACHABLE TARGET   *
011660* (BELOW MINIMUM) AND NO-DISCOUNT-NEEDED (TARGET AT OR ABOVE   *
011670* GROSS) - ONLY IF NEITHER APPLIES DOES ACTUAL ALLOCATION RUN. *
011680***************************************************************
011700 0000-ALLOCATE-DISCOUNTS.
011800     MOVE ZERO TO KFZR-HP-RABATT KFZR-KASKO-RABATT.
011900     PERFORM 1000-COMPUTE-GROSS-AND-MINIMUM THRU 1000-EXIT.
012000*
012050*    UNREACHABLE - EITHER A NONSENSE (ZERO/NEGATIVE) TARGET OR  *
012060*    ONE BELOW WHAT 99 PERCENT DISCOUNT ON BOTH COVERS CAN HIT. *
012100     IF KFZR-ZIELBEITRAG NOT > ZERO
012200             OR KFZR-ZIELBEITRAG < WS-MINIMUM
012300         SET ZB-NOT-REACHABLE TO TRUE
012400         MOVE WS-MINIMUM TO ZB-MINIMUM
012500         GOBACK
012600     END-IF.
012700*
012800     SET ZB-REACHABLE TO TRUE.
012900     MOVE WS-MINIMUM TO ZB-MINIMUM.
013000*
013100     IF KFZR-ZIELBEITRAG NOT < WS-GROSS
013200*        NO DISCOUNT NEEDED - TARGET ALREADY MET BY GROSS
013300         GOBACK
013400     END-IF.
013500*
013550*    D = GROSS MINUS TARGET IS THE TOTAL DISCOUNT AMOUNT STILL  *
013560*    NEEDED; THE MORE EXPENSIVE COVER ABSORBS AS MUCH OF IT AS  *
013570*    POSSIBLE BEFORE THE OTHER COVER IS TOUCHED AT ALL.         *
013600     COMPUTE WS-NEEDED = WS-GROSS - KFZR-ZIELBEITRAG.
013700     PERFORM 2000-PICK-FIRST-PRODUCT   THRU 2000-EXIT.
013800     PERFORM 2500-ALLOCATE-FIRST       THRU 2500-EXIT.
013900*
013950*    ONLY VISIT THE SECOND COVER IF THERE IS ONE AND THE FIRST  *
013960*    COVER'S 99-PERCENT CAP LEFT SOME OF THE DISCOUNT UNMET.    *
014000     IF KFZR-KASKO-VORHANDEN AND WS-NEEDED > ZERO
014100         PERFORM 2600-ALLOCATE-SECOND  THRU 2600-EXIT
014200     END-IF.
014300*
014400     PERFORM 9000-STORE-RESULTS        THRU 9000-EXIT.
014500     GOBACK.
014600*
014700***************************************************************
014800* MINIMUM REACHABLE NET PREMIUM = GROSS PREMIUM AT 99 PERCENT  *
014900* DISCOUNT ON BOTH COVERS, I.E. GROSS TIMES ONE PERCENT.       *
015000***************************************************************
015100 1000-COMPUTE-GROSS-AND-MINIMUM.
015200     MOVE KFZR-HP-PRAEMIE TO WS-GROSS.
015300     IF KFZR-KASKO-VORHANDEN
015400         ADD KFZR-KASKO-PRAEMIE TO WS-GROSS
015500     END-IF.
015600     COMPUTE WS-MINIMUM ROUNDED = WS-GROSS * 0.01.
015700 1000-EXIT.
015800     EXIT.
015900*
016000***************************************************************
016100* THE MORE EXPENSIVE COVER GOES FIRST.  A TIE GOES TO          *
016200* HAFTPFLICHT (KASKO-VORHANDEN 'N' ALSO FALLS HERE, SINCE      *
016300* THERE IS NO SECOND COVER TO COMPARE AGAINST).                *
016400***************************************************************
016500 2000-PICK-FIRST-PRODUCT.
016600     IF KFZR-KASKO-VORHANDEN
016700             AND KFZR-KASKO-PRAEMIE > KFZR-HP-PRAEMIE
016800         SET WS-FIRST-IS-KASKO TO TRUE
016900         MOVE KFZR-KASKO-PRAEMIE TO WS-FIRST-PRAEMIE
017000         MOVE KFZR-HP-PRAEMIE    TO WS-SECOND-PRAEMIE
017100     ELSE
017200         SET WS-FIRST-IS-HAFTPFLICHT TO TRUE
017300         MOVE KFZR-HP-PRAEMIE    TO WS-FIRST-PRAEMIE
017400         IF KFZR-KASKO-VORHANDEN
017500             MOVE KFZR-KASKO-PRAEMIE TO WS-SECOND-PRAEMIE
017600         ELSE
017700             MOVE ZERO TO WS-SECOND-PRAEMIE
017800         END-IF
017900     END-IF.
018000 2000-EXIT.
018100     EXIT.
018200*
018220***************************************************************
018230* LOADS THE FIRST COVER'S PREMIUM AND THE FULL AMOUNT NEEDED   *
018240* INTO THE CEILING-PERCENT INTERFACE, DRIVES THE SEARCH, THEN  *
018250* WORKS OUT HOW MUCH OF THE DISCOUNT THAT ACTUALLY COVERS -    *
018260* THE 99-PERCENT CAP MEANS IT MAY NOT BE ALL OF IT.            *
018270***************************************************************
018300 2500-ALLOCATE-FIRST.
018400     MOVE WS-FIRST-PRAEMIE TO WS-CEIL-PRAEMIE.
018500     MOVE WS-NEEDED        TO WS-CEIL-NEEDED.
018600     PERFORM 3000-CEILING-PERCENT THRU 3000-EXIT.
018700     MOVE WS-CEIL-PERCENT  TO WS-FIRST-RABATT.
018800*
018820*    WS-COVERED IS WHAT THE CHOSEN RABATT PERCENT ACTUALLY     *
018830*    BUYS BACK ON THE FIRST COVER'S OWN PREMIUM - SUBTRACT IT  *
018840*    FROM WS-NEEDED SO 2600-ALLOCATE-SECOND KNOWS THE LEFTOVER.*
018900     COMPUTE WS-COVERED ROUNDED =
019000             WS-FIRST-PRAEMIE * WS-FIRST-RABATT / 100.
019100     COMPUTE WS-NEEDED = WS-NEEDED - WS-COVERED.
019150*    ROUNDING CAN OVERSHOOT BY A CENT OR TWO - CLAMP AT ZERO   *
019160*    SO THE SECOND COVER IS NEVER ASKED FOR A NEGATIVE AMOUNT. *
019200     IF WS-NEEDED < ZERO
019300         MOVE ZERO TO WS-NEEDED
019400     END-IF.
019500 2500-EXIT.
019600     EXIT.
019700*
019750***************************************************************
019760* SAME SEARCH AS 2500-ALLOCATE-FIRST, RUN AGAINST WHATEVER OF  *
019770* THE ORIGINAL AMOUNT THE FIRST COVER'S 99-PERCENT CAP LEFT    *
019780* UNCOVERED.  0000-ALLOCATE-DISCOUNTS ONLY PERFORMS THIS       *
019790* PARAGRAPH WHEN THERE IS A SECOND COVER AND WS-NEEDED > ZERO. *
019795***************************************************************
019800 2600-ALLOCATE-SECOND.
019900     MOVE WS-SECOND-PRAEMIE TO WS-CEIL-PRAEMIE.
020000     MOVE WS-NEEDED         TO WS-CEIL-NEEDED.
020100     PERFORM 3000-CEILING-PERCENT THRU 3000-EXIT.
020200     MOVE WS-CEIL-PERCENT   TO WS-SECOND-RABATT.
020300 2600-EXIT.
020400     EXIT.
020500*
020600***************************************************************
020700* CEILING-PERCENT SEARCH - SMALLEST WHOLE PERCENT P (1-99)     *
020800* SUCH THAT PREMIUM * P / 100 >= NEEDED, DONE IN WHOLE CENTS   *
020900* SO DIVIDE...REMAINDER GIVES AN EXACT CEILING WITHOUT ANY     *
021000* INTRINSIC FUNCTION.                                          *
021100***************************************************************
021200 3000-CEILING-PERCENT.
021300     MOVE ZERO TO WS-CEIL-PERCENT.
021400     IF WS-CEIL-NEEDED > ZERO AND WS-CEIL-PRAEMIE > ZERO
021500         COMPUTE WS-NEEDED-CENTS  = WS-CEIL-NEEDED  * 100
021600         COMPUTE WS-PREMIUM-CENTS = WS-CEIL-PRAEMIE * 100
021700         COMPUTE WS-NUMERATOR-CENTS = WS-NEEDED-CENTS * 100
021800         DIVIDE WS-NUMERATOR-CENTS BY WS-PREMIUM-CENTS
021900                GIVING WS-PERCENT-QUOTIENT
022000                REMAINDER WS-PERCENT-REMAINDER
022100         IF WS-PERCENT-REMAINDER > ZERO
022200             ADD 1 TO WS-PERCENT-QUOTIENT
022300         END-IF
022400         IF WS-PERCENT-QUOTIENT > 99
022500             MOVE 99 TO WS-CEIL-PERCENT
022600         ELSE
022700             MOVE WS-PERCENT-QUOTIENT TO WS-CEIL-PERCENT
022800         END-IF
022900     END-IF.
023000 3000-EXIT.
023100     EXIT.
023200*
023220***************************************************************
023230* WS-FIRST-IS-HP-SW (SET BY 2000-PICK-FIRST-PRODUCT) SAYS WHICH *
023240* OF FIRST/SECOND IS HAFTPFLICHT AND WHICH IS KASKO - THIS      *
023250* PARAGRAPH IS THE ONLY PLACE THAT MAPPING IS UNDONE, WRITING   *
023260* THE FINAL RABATT PERCENTAGES BACK ONTO THE REQUEST RECORD SO  *
023270* KFZTARF CAN PICK THEM UP AFTER THE CALL RETURNS.              *
023280***************************************************************
023300 9000-STORE-RESULTS.
023400     IF WS-FIRST-IS-HAFTPFLICHT
023500         MOVE WS-FIRST-RABATT  TO KFZR-HP-RABATT
023600         MOVE WS-SECOND-RABATT TO KFZR-KASKO-RABATT
023700     ELSE
023800         MOVE WS-FIRST-RABATT  TO KFZR-KASKO-RABATT
023900         MOVE WS-SECOND-RABATT TO KFZR-HP-RABATT
024000     END-IF.
024100 9000-EXIT.
024200     EXIT.
